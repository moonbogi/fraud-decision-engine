000100*****************************************************************
000200*                                                               *
000300*   FRDENG01  --  FRAUD DECISION ENGINE, BATCH RUN               *
000400*                                                               *
000500*   READS A TRANSACTION FILE AGAINST A CACHED USER-PROFILE      *
000600*   FILE AND TWO SMALL CROSS-REFERENCE FILES (TRUSTED DEVICES,  *
000700*   FREQUENT MERCHANTS), APPLIES THE SIX FRAUD RULES AND THE    *
000800*   WEIGHTED RISK-SCORE FORMULA, COMBINES THE TWO INTO ONE      *
000900*   FINAL OUTCOME PER TRANSACTION, WRITES ONE DECISION RECORD   *
001000*   PER TRANSACTION, AND PRINTS AN END-OF-RUN CONTROL REPORT.   *
001100*                                                               *
001200*****************************************************************
001300*
001400*  CHANGE LOG
001500*  ----------
001600*  1991-04-15  RJN  TKT#FD-0012  ORIGINAL PROGRAM.  READS
001700*                    TRANSACTION-IN AGAINST PROFILE-IN, WRITES
001800*                    DECISION-OUT.  RULES 1-2 AND THE AMOUNT/
001900*                    VELOCITY SCORING ONLY -- DEVICE AND
002000*                    LOCATION CHECKS ADDED BELOW.
002100*  1991-09-02  RJN  TKT#FD-0015  ADDED TRUSTED-DEVICE-IN AND
002200*                    THE DEVICE-TRUST CHECK TO RULE 1 AND THE
002300*                    DEVICE SUB-SCORE.
002400*  1992-01-20  RJN  TKT#FD-0019  ADDED FREQUENT-MERCHANT-IN AND
002500*                    THE MERCHANT SUB-SCORE.
002600*  1993-07-19  RJN  TKT#FD-0026  ADDED RULE 4 (NEW DEVICE /
002700*                    UNUSUAL LOCATION) AND THE LOCATION SUB-
002800*                    SCORE; SEE CPDECREC FOR THE MATCHING
002900*                    REASON-CODE-TABLE CHANGE.
003000*  1994-09-06  RJN  TKT#FD-0031  CARRIED THE SPLIT TXN-LOCATION
003100*                    COUNTRY/REGION GROUP FROM CPTXNREC THROUGH
003200*                    TO THE LOCATION CHECKS -- NO LOGIC CHANGE,
003300*                    COBOL NOW REFERENCES TXN-LOCATION-R.
003400*  1995-03-11  RJN  TKT#FD-0036  ADDED RULES 5 AND 6 (HIGH
003500*                    AMOUNT THRESHOLD, AMOUNT DEVIATION) AND THE
003600*                    DEFAULT-APPROVE FALLTHROUGH.  RULE SET IS
003700*                    NOW COMPLETE AT SEVEN PARAGRAPHS.
003800*  1995-11-28  RJN  TKT#FD-0040  FOLDED THE RULE-ENGINE OUTCOME
003900*                    AND THE RISK SCORE INTO ONE FINAL-OUTCOME
004000*                    COMBINATION STEP (C300) PER FRAUD OPS'
004100*                    REVISED SIGN-OFF SHEET.
004200*  1997-02-11  GKW  TKT#FD-0047  PRF-IS-PREMIUM CARRIED THROUGH
004300*                    THE PROFILE TABLE LOAD -- NOT YET USED BY
004400*                    ANY RULE, PER FRAUD OPS (SEE CPPROFRC).
004500*  1998-06-03  GKW  TKT#FD-0052  RAISED THE PROFILE, DEVICE AND
004600*                    MERCHANT TABLE SIZES (WS-PROFILE-TABLE,
004700*                    WS-DEVICE-TABLE, WS-MERCHANT-TABLE) -- RUN
004800*                    WAS ABENDING ON THE FULL OVERNIGHT FEED.
004900*  1998-11-02  GKW  TKT#FD-0058  Y2K WRAP-UP -- WS-CURRENT-DATE
005000*                    IS REPORT-HEADING DECORATION ONLY, NOT USED
005100*                    IN ANY DATE ARITHMETIC OR COMPARISON, SO NO
005200*                    WINDOWING IS REQUIRED ON THIS PROGRAM.
005300*  1999-05-17  RJN  TKT#FD-0061  ADDED THE RULES-FIRED BREAKOUT
005400*                    TO THE END-OF-RUN REPORT (C900) AT FRAUD
005500*                    OPS' REQUEST -- WAS TOTALS ONLY BEFORE.
005600*  2001-02-14  GKW  TKT#FD-0066  CONFIRMED RULE VERSION STAYS AT
005700*                    "v1  " FOR THIS RUN; NEXT RULE REVISION
005800*                    GOES OUT UNDER "v2  " PER FRAUD OPS.
005810*  2002-04-03  RJN  TKT#FD-0069  REASON CODE HIGH_AMOUNT_NEW_
005811*                    DEVICE WAS COMING BACK HIGH_AMOUNT_NEW_DEVI
005812*                    ON THE AUDIT DOWNLOAD -- WS-REASON-CODE-TO-
005813*                    ADD WAS ONLY 20 BYTES, ONE SHORT OF THE
005814*                    22-BYTE CODE, SO IT TRUNCATED THE MOMENT
005815*                    THE LITERAL WAS MOVED IN.  WIDENED THE
005816*                    77-LEVEL TO X(22).
005817*  2002-04-05  RJN  TKT#FD-0070  FD-0069 ONLY MOVED THE
005818*                    TRUNCATION DOWNSTREAM -- THE CODE WAS STILL
005819*                    CUT TO 20 BYTES THE MOMENT C151 MOVED IT
005820*                    INTO DEC-REASON-CODE-ENT.  RATHER THAN
005821*                    WIDEN DEC-REASON-CODES PAST ITS SPEC'D 100
005822*                    BYTES, ADDED WS-REASON-SLOT-TABLE AS ITS OWN
005823*                    22-BYTE-SLOT WORKING-STORAGE TABLE; C150 AND
005824*                    C151 NOW STAGE THROUGH IT INSTEAD OF
005825*                    DEC-REASON-CODE-ENT.  DEC-REASON-CODES AND
005826*                    THE DECISION-OUT RECORD LENGTH ARE BACK TO
005827*                    100/173 -- SEE CPDECREC.
005828*  2002-09-17  GKW  TKT#FD-0071  RULE 4 AND THE LOCATION SUB-
005829*                    SCORE (C104, C240) WERE COMPARING TXN-
005830*                    LOCATION-R TO WS-MATCHED-HOME-LOCATION ON
005831*                    RAW BYTES -- A MIXED-CASE LOCATION ON THE
005832*                    FEED WAS SCORING AS UNUSUAL AGAINST ITS OWN
005833*                    HOME LOCATION.  ADDED C090-FOLD-LOCATIONS TO
005834*                    UPPERCASE BOTH BEFORE THE COMPARE.
005835*
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID. FRDENG01.
006200 AUTHOR. R J NOWLAN.
006300 INSTALLATION. FRAUD OPERATIONS - BATCH SCORING.
006400 DATE-WRITTEN. 04/15/91.
006500 DATE-COMPILED.
006600 SECURITY. COMPANY CONFIDENTIAL - FRAUD OPS AND AUDIT ONLY.
006700*
006800*****************************************************************
006900*   THIS PROGRAM IS THE NIGHTLY BATCH SCORING RUN.  ONE PASS,   *
007000*   ONE TRANSACTION FILE IN, ONE DECISION FILE OUT, ONE CONTROL *
007100*   REPORT.  NO RESTART LOGIC -- RERUN FROM THE TOP OF THE      *
007200*   TRANSACTION FILE IF THE STEP ABENDS.                        *
007300*****************************************************************
007400*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-PC-COMPATIBLE.
007800 OBJECT-COMPUTER. IBM-PC-COMPATIBLE.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS W900-ALPHA-CLASS IS "A" THRU "Z"
008200     UPSI-0 ON STATUS IS W900-TRACE-SWITCH-ON
008300            OFF STATUS IS W900-TRACE-SWITCH-OFF.
008400*
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT TRANSACTION-IN ASSIGN TO TRANSIN
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT PROFILE-IN ASSIGN TO PROFIN
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT TRUSTED-DEVICE-IN ASSIGN TO DEVIN                     FD-0015 
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300     SELECT FREQUENT-MERCHANT-IN ASSIGN TO MERIN                  FD-0019 
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500     SELECT DECISION-OUT ASSIGN TO DECOUT
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700     SELECT REPORT-OUT ASSIGN TO RPTOUT
009800         ORGANIZATION IS LINE SEQUENTIAL.
009900*
010000 DATA DIVISION.
010100 FILE SECTION.
010200*
010300 FD  TRANSACTION-IN
010400     LABEL RECORDS ARE OMITTED
010500     RECORD CONTAINS 163 CHARACTERS.
010600     COPY CPTXNREC.
010700*
010800 FD  PROFILE-IN
010900     LABEL RECORDS ARE OMITTED
011000     RECORD CONTAINS 66 CHARACTERS.
011100     COPY CPPROFRC.
011200*
011300 FD  TRUSTED-DEVICE-IN                                            FD-0015 
011400     LABEL RECORDS ARE OMITTED
011500     RECORD CONTAINS 50 CHARACTERS.
011600     COPY CPDEVREC.
011700*
011800 FD  FREQUENT-MERCHANT-IN                                         FD-0019 
011900     LABEL RECORDS ARE OMITTED
012000     RECORD CONTAINS 60 CHARACTERS.
012100     COPY CPMERREC.
012200*
012300 FD  DECISION-OUT
012400     LABEL RECORDS ARE OMITTED
012500     RECORD CONTAINS 173 CHARACTERS.
012600     COPY CPDECREC.
012700*
012800 FD  REPORT-OUT
012900     LABEL RECORDS ARE OMITTED
013000     RECORD CONTAINS 80 CHARACTERS.
013100 01  REPORT-LINE.
013200     05  REPORT-LINE-TEXT            PIC X(79).
013300     05  FILLER                      PIC X(01).
013400*
013500 WORKING-STORAGE SECTION.
013600*
013700*    RUN-LEVEL SWITCHES.  W0NN- PREFIX PER SHOP STANDARD FOR
013800*    END-OF-FILE AND CONDITION SWITCHES.
013900*
014000 01  WS-SWITCHES.
014100     05  W005-END-OF-FILE-SWITCH     PIC X(01) VALUE "N".
014200         88  W005-END-OF-TRANSACTIONS    VALUE "Y".
014300     05  W010-PROFILE-EOF-SWITCH     PIC X(01) VALUE "N".
014400         88  W010-PROFILE-EOF            VALUE "Y".
014500     05  W015-DEVICE-EOF-SWITCH      PIC X(01) VALUE "N".
014600         88  W015-DEVICE-EOF             VALUE "Y".
014700     05  W020-MERCHANT-EOF-SWITCH    PIC X(01) VALUE "N".
014800         88  W020-MERCHANT-EOF           VALUE "Y".
014900     05  WS-DEVICE-TRUSTED-SWITCH    PIC X(01) VALUE "N".
015000         88  WS-DEVICE-IS-TRUSTED        VALUE "Y".
015100     05  WS-MERCHANT-FREQUENT-SWITCH PIC X(01) VALUE "N".
015200         88  WS-MERCHANT-IS-FREQUENT     VALUE "Y".
015300     05  WS-OUTCOME-SET-SWITCH       PIC X(01) VALUE "N".
015400         88  WS-OUTCOME-ALREADY-SET      VALUE "Y".
015500     05  FILLER                      PIC X(13).
015600*
015700*    77-LEVEL STANDALONE COUNTERS AND PARAMETER FIELDS.
015800*
015900 77  WS-PROFILE-IX                   PIC S9(4) COMP VALUE ZERO.
016000 77  WS-DEVICE-IX                    PIC S9(4) COMP VALUE ZERO.
016100 77  WS-MERCHANT-IX                  PIC S9(4) COMP VALUE ZERO.
016200 77  WS-RULE-IX                      PIC S9(2) COMP VALUE ZERO.
016300 77  WS-REASON-SLOT-COUNT            PIC S9(2) COMP VALUE ZERO.
016400 77  WS-REASON-SLOT-IX               PIC S9(2) COMP VALUE ZERO.
016500 77  WS-REASON-LIST-PTR              PIC S9(3) COMP VALUE 1.
016600 77  WS-RULE-VERSION                 PIC X(04) VALUE "v1  ".      FD-0066 
016700 77  WS-REASON-CODE-TO-ADD           PIC X(22) VALUE SPACES.      FD-0069
016800*
016900*    PROFILE TABLE -- PROFILE-IN LOADED ENTIRELY AT JOB START
017000*    (C020) AND SEARCHED SEQUENTIALLY PER TRANSACTION (C075).
017100*    TKT#FD-0052 RAISED THIS FROM 500 TO 2000 ENTRIES.
017200*
017300 01  WS-PROFILE-TABLE.
017400     05  WS-PROFILE-COUNT            PIC S9(4) COMP VALUE ZERO.
017500     05  WS-PROFILE-ENTRY OCCURS 2000 TIMES.                      FD-0052 
017600         10  WS-PRF-USER-ID          PIC X(20).
017700         10  WS-PRF-AVG-AMOUNT       PIC S9(9)V99.
017800         10  WS-PRF-HOME-LOCATION    PIC X(10).
017900         10  WS-PRF-TOTAL-COUNT      PIC S9(9) COMP.
018000         10  WS-PRF-PREMIUM-FLAG     PIC X(01).
018100         10  FILLER                  PIC X(05).
018200*
018300*    TRUSTED-DEVICE TABLE -- ONE ENTRY PER (USER, DEVICE) PAIR
018400*    ON TRUSTED-DEVICE-IN, LOADED AT C030, SEARCHED AT C080.
018500*
018600 01  WS-DEVICE-TABLE.                                             FD-0015 
018700     05  WS-DEVICE-COUNT             PIC S9(4) COMP VALUE ZERO.
018800     05  WS-DEVICE-ENTRY OCCURS 3000 TIMES.                       FD-0052 
018900         10  WS-DEV-USER-ID          PIC X(20).
019000         10  WS-DEV-DEVICE-ID        PIC X(20).
019100         10  FILLER                  PIC X(05).
019200*
019300*    FREQUENT-MERCHANT TABLE -- ONE ENTRY PER (USER, MERCHANT)
019400*    PAIR ON FREQUENT-MERCHANT-IN, LOADED AT C040, SEARCHED AT
019500*    C085.
019600*
019700 01  WS-MERCHANT-TABLE.                                           FD-0019 
019800     05  WS-MERCHANT-COUNT           PIC S9(4) COMP VALUE ZERO.
019900     05  WS-MERCHANT-ENTRY OCCURS 3000 TIMES.                     FD-0052 
020000         10  WS-MER-USER-ID          PIC X(20).
020100         10  WS-MER-MERCHANT-NAME    PIC X(30).
020200         10  FILLER                  PIC X(05).
020300*
020400*    MATCHED-PROFILE WORK AREA -- HOLDS THE PROFILE FOUND (OR
020500*    DEFAULTED) FOR THE CURRENT TRANSACTION.
020600*
020700 01  WS-MATCHED-PROFILE.
020800     05  WS-MATCHED-AVG-AMOUNT       PIC S9(9)V99 VALUE ZERO.
020900     05  WS-MATCHED-HOME-LOCATION    PIC X(10) VALUE SPACES.
021000     05  WS-MATCHED-TOTAL-COUNT      PIC S9(9) COMP VALUE ZERO.
021100     05  WS-MATCHED-PREMIUM-FLAG     PIC X(01) VALUE "N".         FD-0047
021200     05  FILLER                      PIC X(10).
021210*
021220*    LOCATION-FOLD WORK AREA -- TKT#FD-0071.  C090-FOLD-LOCATIONS
021230*    COPIES TXN-LOCATION-R AND WS-MATCHED-HOME-LOCATION IN HERE
021240*    AND UPPERCASES BOTH BY INSPECT ... CONVERTING SO C104 AND
021250*    C240 CAN COMPARE LOCATIONS WITHOUT REGARD TO CASE ON THE
021260*    INCOMING FEED.
021270*
021280 01  WS-LOCATION-FOLD-AREA.                                       FD-0071
021290     05  WS-UC-TXN-LOCATION          PIC X(10) VALUE SPACES.
021300     05  WS-UC-HOME-LOCATION         PIC X(10) VALUE SPACES.
021310     05  FILLER                      PIC X(10).
021320*
021400*    RULE-ENGINE AND RISK-SCORE WORK AREA FOR THE CURRENT
021500*    TRANSACTION.  ALL SCORES ZONED DISPLAY, NOT PACKED, PER
021600*    SHOP STANDARD -- THESE ARE RATIOS, NOT MONEY, BUT THE
021700*    SHOP'S NO-COMP-3 RULE APPLIES ACROSS THE BOARD.
021800*
021900 01  WS-SCORE-WORK-AREA.
022000     05  WS-SUGGESTED-OUTCOME        PIC X(07) VALUE SPACES.
022100         88  WS-SUGGESTED-APPROVE        VALUE "APPROVE".
022200         88  WS-SUGGESTED-REVIEW         VALUE "REVIEW ".
022300         88  WS-SUGGESTED-REJECT         VALUE "REJECT ".
022400     05  WS-AMOUNT-SCORE              PIC S9V9999 VALUE ZERO.
022500     05  WS-VELOCITY-SCORE            PIC S9V9999 VALUE ZERO.
022600     05  WS-VELOCITY-BASE             PIC S9V9999 VALUE ZERO.
022700     05  WS-VELOCITY-ADDITION         PIC S9V9999 VALUE ZERO.
022800     05  WS-DEVICE-SCORE              PIC S9V9999 VALUE ZERO.
022900     05  WS-LOCATION-SCORE            PIC S9V9999 VALUE ZERO.
023000     05  WS-MERCHANT-SCORE            PIC S9V9999 VALUE ZERO.
023100     05  WS-WEIGHTED-SUM              PIC S9V9999 VALUE ZERO.
023200     05  WS-AMOUNT-RATIO              PIC S9(5)V9999 VALUE ZERO.
023300     05  WS-AMOUNT-DEVIATION-LIMIT    PIC S9(11)V99 VALUE ZERO.   FD-0036 
023400     05  FILLER                       PIC X(10).
023500*
023600*    REASON-CODE STAGING TABLE -- TKT#FD-0070.  C151 FILLS THESE
023610*    22-BYTE SLOTS (WIDE ENOUGH FOR HIGH_AMOUNT_NEW_DEVICE) AS
023620*    EACH RULE FIRES; C150 STRINGS THEM, COMMA-SEPARATED, INTO
023630*    WS-REASON-LIST-BUILD BELOW.  KEPT SEPARATE FROM DEC-REASON-
023640*    CODE-ENT/CPDECREC SO THE 100-BYTE DEC-REASON-CODES FIELD ON
023650*    THE OUTPUT RECORD DOES NOT HAVE TO GROW TO COVER A SLOT
023660*    WIDTH THAT ONLY THE TWO TERMINAL RULES EVER NEED -- SEE THE
023670*    CPDECREC CHANGE LOG.
023680*
023690 01  WS-REASON-SLOT-TABLE.                                        FD-0070
023700     05  WS-REASON-SLOT-ENT  OCCURS 5 TIMES                       FD-0070
023710                             PIC X(22) VALUE SPACES.               FD-0070
023720     05  FILLER                       PIC X(05).
023730*
023740*    REASON-CODE LIST BUILD-UP AREA -- C150 STRINGS THE FILLED
023750*    WS-REASON-SLOT-ENT ENTRIES IN HERE, COMMA-SEPARATED, BEFORE
023760*    MOVING THE RESULT BACK ONTO DEC-REASON-CODES.  72 BYTES IS
023770*    THE WORST CASE (RULES 3+4+5+6 ALL FIRE, FIVE CODES, NONE
023780*    OVER 17 BYTES EACH) SO THE SPEC'S 100-BYTE DEC-REASON-CODES
023790*    IS NEVER SHORT.
023800*
024000 01  WS-REASON-LIST-BUILD             PIC X(100) VALUE SPACES.
024100*
024200*    PER-RUN CONTROL TOTALS -- PRINTED BY C900 AT END OF JOB.
024300*
024400 01  WS-CONTROL-TOTALS.
024500     05  WS-TOTAL-TXN-COUNT           PIC S9(9) COMP VALUE ZERO.
024600     05  WS-APPROVE-COUNT             PIC S9(9) COMP VALUE ZERO.
024700     05  WS-REVIEW-COUNT              PIC S9(9) COMP VALUE ZERO.
024800     05  WS-REJECT-COUNT              PIC S9(9) COMP VALUE ZERO.
024900     05  WS-SCORE-SUM                 PIC S9(9)V99 VALUE ZERO.
025000     05  WS-AVERAGE-SCORE             PIC S9(3)V99 VALUE ZERO.
025100     05  WS-RULE-FIRED-COUNTS OCCURS 7 TIMES                      FD-0061 
025200                              PIC S9(7) COMP.
025300     05  FILLER                       PIC X(10).
025400*
025500*    RUN DATE FOR THE REPORT HEADING ONLY -- TKT#FD-0058 (Y2K
025600*    WRAP-UP) CONFIRMED THIS IS DECORATION, NOT USED IN ANY
025700*    COMPARISON OR ARITHMETIC ANYWHERE IN THIS PROGRAM.
025800*
025900 01  WS-CURRENT-DATE.                                             FD-0058 
026000     05  WS-CURRENT-DATE-YYMMDD       PIC 9(06).
026100     05  WS-CURRENT-DATE-BREAKDOWN REDEFINES
026200                               WS-CURRENT-DATE-YYMMDD.
026300         10  WS-CD-YY                 PIC 9(02).
026400         10  WS-CD-MM                 PIC 9(02).
026500         10  WS-CD-DD                 PIC 9(02).
026600*
026700*    REPORT PRINT LINES -- ONE 01 PER LINE SHAPE, BUILT IN
026800*    C900 AND WRITTEN TO REPORT-OUT.
026900*
027000 01  WS-RPT-TITLE-LINE.
027100     05  FILLER                      PIC X(01) VALUE SPACE.
027200     05  FILLER                      PIC X(40)
027300                 VALUE "FRAUD DECISION ENGINE - RUN SUMMARY".
027400     05  FILLER                      PIC X(39) VALUE SPACES.
027500*
027600 01  WS-RPT-VERSION-LINE.
027700     05  FILLER                      PIC X(01) VALUE SPACE.
027800     05  FILLER                      PIC X(15)
027900                 VALUE "RULE VERSION: ".
028000     05  WS-RPT-VERSION-OUT          PIC X(04).
028100     05  FILLER                      PIC X(60) VALUE SPACES.
028200*
028300 01  WS-RPT-TOTAL-LINE.
028400     05  FILLER                      PIC X(01) VALUE SPACE.
028500     05  FILLER                      PIC X(31)
028600                 VALUE "TOTAL TRANSACTIONS PROCESSED: ".
028700     05  WS-RPT-TOTAL-OUT            PIC ZZZ,ZZZ,ZZ9.
028800     05  FILLER                      PIC X(37) VALUE SPACES.
028900*
029000 01  WS-RPT-OUTCOME-LINE.
029100     05  FILLER                      PIC X(01) VALUE SPACE.
029200     05  FILLER                      PIC X(02) VALUE SPACES.
029300     05  WS-RPT-OUTCOME-LABEL        PIC X(07).
029400     05  FILLER                      PIC X(02) VALUE ": ".
029500     05  WS-RPT-OUTCOME-OUT          PIC ZZZ,ZZ9.
029600     05  FILLER                      PIC X(61) VALUE SPACES.
029700*
029800 01  WS-RPT-AVERAGE-LINE.
029900     05  FILLER                      PIC X(01) VALUE SPACE.
030000     05  FILLER                      PIC X(21)
030100                 VALUE "AVERAGE RISK SCORE: ".
030200     05  WS-RPT-AVERAGE-OUT          PIC ZZ9.99.
030300     05  FILLER                      PIC X(52) VALUE SPACES.
030400*
030500 01  WS-RPT-RULES-HEADING-LINE.                                   FD-0061 
030600     05  FILLER                      PIC X(01) VALUE SPACE.
030700     05  FILLER                      PIC X(13)
030800                 VALUE "RULES FIRED:".
030900     05  FILLER                      PIC X(66) VALUE SPACES.
031000*
031100 01  WS-RPT-RULE-LINE.
031200     05  FILLER                      PIC X(01) VALUE SPACE.
031300     05  FILLER                      PIC X(02) VALUE SPACES.
031400     05  WS-RPT-RULE-NAME            PIC X(28).
031500     05  FILLER                      PIC X(02) VALUE ": ".
031600     05  WS-RPT-RULE-COUNT-OUT       PIC ZZZ,ZZ9.
031700     05  FILLER                      PIC X(40) VALUE SPACES.
031800*
031900 PROCEDURE DIVISION.
032000*
032100*****************************************************************
032200*   C000 -- MAIN LINE.  LOAD THE THREE REFERENCE TABLES, THEN   *
032300*   READ/PROCESS/WRITE THE TRANSACTION FILE TO EXHAUSTION.      *
032400*****************************************************************
032500*
032600 C000-MAIN-LINE-LOGIC.
032700     PERFORM C010-INITIALIZE-RUN THRU C010-EXIT.
032800     PERFORM C020-LOAD-PROFILE-TABLE THRU C020-EXIT.
032900     PERFORM C030-LOAD-DEVICE-TABLE THRU C030-EXIT.
033000     PERFORM C040-LOAD-MERCHANT-TABLE THRU C040-EXIT.
033100     PERFORM C050-READ-TRANSACTION THRU C050-EXIT.
033200     PERFORM C060-PROCESS-TRANSACTION THRU C060-EXIT
033300         UNTIL W005-END-OF-TRANSACTIONS.
033400     PERFORM C900-PRINT-SUMMARY-REPORT THRU C900-EXIT.
033500     PERFORM C990-END-OF-JOB THRU C990-EXIT.
033600     STOP RUN.
033700*
033800 C010-INITIALIZE-RUN.
033900     OPEN INPUT TRANSACTION-IN.
034000     OPEN INPUT PROFILE-IN.
034100     OPEN INPUT TRUSTED-DEVICE-IN.
034200     OPEN INPUT FREQUENT-MERCHANT-IN.
034300     OPEN OUTPUT DECISION-OUT.
034400     OPEN OUTPUT REPORT-OUT.
034500     MOVE ZERO TO WS-TOTAL-TXN-COUNT.
034600     MOVE ZERO TO WS-APPROVE-COUNT.
034700     MOVE ZERO TO WS-REVIEW-COUNT.
034800     MOVE ZERO TO WS-REJECT-COUNT.
034900     MOVE ZERO TO WS-SCORE-SUM.
035000     MOVE 1 TO WS-RULE-IX.
035100 C010-ZERO-LOOP.
035200     MOVE ZERO TO WS-RULE-FIRED-COUNTS (WS-RULE-IX).
035300     IF WS-RULE-IX NOT LESS THAN 7
035400         GO TO C010-DATE.
035500     ADD 1 TO WS-RULE-IX.
035600     GO TO C010-ZERO-LOOP.
035700 C010-DATE.
035800     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
035900 C010-EXIT.
036000     EXIT.
036100*
036200*****************************************************************
036300*   C020 -- LOAD PROFILE-IN INTO WS-PROFILE-TABLE.  SMALL       *
036400*   REFERENCE FILE, READ ONCE AT JOB START, NOT A KEYED FILE.   *
036500*****************************************************************
036600*
036700 C020-LOAD-PROFILE-TABLE.
036800     MOVE ZERO TO WS-PROFILE-COUNT.
036900     READ PROFILE-IN
037000         AT END MOVE "Y" TO W010-PROFILE-EOF-SWITCH.
037100 C020-LOOP.
037200     IF W010-PROFILE-EOF
037300         GO TO C020-EXIT.
037400     ADD 1 TO WS-PROFILE-COUNT.
037500     MOVE PRF-USER-ID
037600         TO WS-PRF-USER-ID (WS-PROFILE-COUNT).
037700     MOVE PRF-AVG-TXN-AMOUNT
037800         TO WS-PRF-AVG-AMOUNT (WS-PROFILE-COUNT).
037900     MOVE PRF-HOME-LOCATION
038000         TO WS-PRF-HOME-LOCATION (WS-PROFILE-COUNT).
038100     MOVE PRF-TOTAL-TXN-COUNT
038200         TO WS-PRF-TOTAL-COUNT (WS-PROFILE-COUNT).
038300     MOVE PRF-IS-PREMIUM
038400         TO WS-PRF-PREMIUM-FLAG (WS-PROFILE-COUNT).
038500     READ PROFILE-IN
038600         AT END MOVE "Y" TO W010-PROFILE-EOF-SWITCH.
038700     GO TO C020-LOOP.
038800 C020-EXIT.
038900     CLOSE PROFILE-IN.
039000     EXIT.
039100*
039200*****************************************************************
039300*   C030 -- LOAD TRUSTED-DEVICE-IN INTO WS-DEVICE-TABLE.        *
039400*****************************************************************
039500*
039600 C030-LOAD-DEVICE-TABLE.
039700     MOVE ZERO TO WS-DEVICE-COUNT.
039800     READ TRUSTED-DEVICE-IN
039900         AT END MOVE "Y" TO W015-DEVICE-EOF-SWITCH.
040000 C030-LOOP.
040100     IF W015-DEVICE-EOF
040200         GO TO C030-EXIT.
040300     ADD 1 TO WS-DEVICE-COUNT.
040400     MOVE DEV-USER-ID
040500         TO WS-DEV-USER-ID (WS-DEVICE-COUNT).
040600     MOVE DEV-DEVICE-ID
040700         TO WS-DEV-DEVICE-ID (WS-DEVICE-COUNT).
040800     READ TRUSTED-DEVICE-IN
040900         AT END MOVE "Y" TO W015-DEVICE-EOF-SWITCH.
041000     GO TO C030-LOOP.
041100 C030-EXIT.
041200     CLOSE TRUSTED-DEVICE-IN.
041300     EXIT.
041400*
041500*****************************************************************
041600*   C040 -- LOAD FREQUENT-MERCHANT-IN INTO WS-MERCHANT-TABLE.   *
041700*****************************************************************
041800*
041900 C040-LOAD-MERCHANT-TABLE.
042000     MOVE ZERO TO WS-MERCHANT-COUNT.
042100     READ FREQUENT-MERCHANT-IN
042200         AT END MOVE "Y" TO W020-MERCHANT-EOF-SWITCH.
042300 C040-LOOP.
042400     IF W020-MERCHANT-EOF
042500         GO TO C040-EXIT.
042600     ADD 1 TO WS-MERCHANT-COUNT.
042700     MOVE MER-USER-ID
042800         TO WS-MER-USER-ID (WS-MERCHANT-COUNT).
042900     MOVE MER-MERCHANT-NAME
043000         TO WS-MER-MERCHANT-NAME (WS-MERCHANT-COUNT).
043100     READ FREQUENT-MERCHANT-IN
043200         AT END MOVE "Y" TO W020-MERCHANT-EOF-SWITCH.
043300     GO TO C040-LOOP.
043400 C040-EXIT.
043500     CLOSE FREQUENT-MERCHANT-IN.
043600     EXIT.
043700*
043800 C050-READ-TRANSACTION.
043900     READ TRANSACTION-IN
044000         AT END MOVE "Y" TO W005-END-OF-FILE-SWITCH.
044100     IF W900-TRACE-SWITCH-ON AND NOT W005-END-OF-TRANSACTIONS
044200         DISPLAY "FRDENG01 TRACE - READ TXN " TXN-ID.
044300 C050-EXIT.
044400     EXIT.
044500*
044600*****************************************************************
044700*   C060 -- PROCESS ONE TRANSACTION END TO END: LOOKUP, RULES,  *
044800*   SCORE, COMBINE, WRITE, ACCUMULATE, READ NEXT.               *
044900*****************************************************************
045000*
045100 C060-PROCESS-TRANSACTION.
045200     ADD 1 TO WS-TOTAL-TXN-COUNT.
045300     MOVE TXN-ID TO DEC-TXN-ID.
045400     MOVE TXN-USER-ID TO DEC-USER-ID.
045500     MOVE WS-RULE-VERSION TO DEC-RULE-VERSION.
045600     PERFORM C065-VALIDATE-CURRENCY-CODE THRU C065-EXIT.
045700     PERFORM C075-LOOKUP-PROFILE THRU C075-EXIT.
045800     PERFORM C080-CHECK-TRUSTED-DEVICE THRU C080-EXIT.
045900     PERFORM C085-CHECK-FREQUENT-MERCHANT THRU C085-EXIT.
045950     PERFORM C090-FOLD-LOCATIONS THRU C090-EXIT.              FD-0071
046000     PERFORM C100-EVALUATE-RULES THRU C100-EXIT.
046100     PERFORM C200-SCORE-TRANSACTION THRU C200-EXIT.
046200     PERFORM C300-COMBINE-DECISION THRU C300-EXIT.
046300     PERFORM C150-BUILD-REASON-LIST THRU C150-EXIT.
046400     PERFORM C310-WRITE-DECISION THRU C310-EXIT.
046500     PERFORM C320-ACCUMULATE-TOTALS THRU C320-EXIT.
046600     PERFORM C050-READ-TRANSACTION THRU C050-EXIT.
046700 C060-EXIT.
046800     EXIT.
046900*
047000*    C065 -- CURRENCY CODE SHOULD ALWAYS BE THREE ALPHA
047100*    CHARACTERS OFF THE UPSTREAM FEED.  TRACE-ONLY CHECK -- NO
047200*    RULE DEPENDS ON IT, THE FEED HAS NEVER BEEN SEEN TO VIOLATE
047300*    IT, SO THIS DOES NOT REJECT OR FLAG THE TRANSACTION.
047400*
047500 C065-VALIDATE-CURRENCY-CODE.
047600     IF W900-TRACE-SWITCH-ON
047700       AND TXN-CURRENCY IS NOT CLASS W900-ALPHA-CLASS
047800         DISPLAY "FRDENG01 TRACE - NON-ALPHA CURRENCY ON "
047900             TXN-ID.
048000 C065-EXIT.
048100     EXIT.
048200*
048300*****************************************************************
048400*   C075 -- LOOKUP THE PROFILE FOR TXN-USER-ID IN WS-PROFILE-   *
048500*   TABLE.  NO HIT -- BUILD THE SHOP-STANDARD DEFAULT PROFILE.  *
048600*****************************************************************
048700*
048800 C075-LOOKUP-PROFILE.
048900     MOVE 1 TO WS-PROFILE-IX.
049000 C075-LOOP.
049100     IF WS-PROFILE-IX GREATER THAN WS-PROFILE-COUNT
049200         GO TO C075-NOT-FOUND.
049300     IF TXN-USER-ID EQUAL WS-PRF-USER-ID (WS-PROFILE-IX)
049400         MOVE WS-PRF-AVG-AMOUNT (WS-PROFILE-IX)
049500             TO WS-MATCHED-AVG-AMOUNT
049600         MOVE WS-PRF-HOME-LOCATION (WS-PROFILE-IX)
049700             TO WS-MATCHED-HOME-LOCATION
049800         MOVE WS-PRF-TOTAL-COUNT (WS-PROFILE-IX)
049900             TO WS-MATCHED-TOTAL-COUNT
050000         MOVE WS-PRF-PREMIUM-FLAG (WS-PROFILE-IX)
050100             TO WS-MATCHED-PREMIUM-FLAG
050200         GO TO C075-EXIT.
050300     ADD 1 TO WS-PROFILE-IX.
050400     GO TO C075-LOOP.
050500 C075-NOT-FOUND.
050600     PERFORM C076-BUILD-DEFAULT-PROFILE THRU C076-EXIT.
050700 C075-EXIT.
050800     EXIT.
050900*
051000 C076-BUILD-DEFAULT-PROFILE.
051100     MOVE 100.00 TO WS-MATCHED-AVG-AMOUNT.
051200     MOVE "US        " TO WS-MATCHED-HOME-LOCATION.
051300     MOVE ZERO TO WS-MATCHED-TOTAL-COUNT.
051400     MOVE "N" TO WS-MATCHED-PREMIUM-FLAG.
051500 C076-EXIT.
051600     EXIT.
051700*
051800 C080-CHECK-TRUSTED-DEVICE.                                       FD-0015 
051900     MOVE "N" TO WS-DEVICE-TRUSTED-SWITCH.
052000     MOVE 1 TO WS-DEVICE-IX.
052100 C080-LOOP.
052200     IF WS-DEVICE-IX GREATER THAN WS-DEVICE-COUNT
052300         GO TO C080-EXIT.
052400     IF TXN-USER-ID EQUAL WS-DEV-USER-ID (WS-DEVICE-IX)
052500       AND TXN-DEVICE-ID EQUAL WS-DEV-DEVICE-ID (WS-DEVICE-IX)
052600         MOVE "Y" TO WS-DEVICE-TRUSTED-SWITCH
052700         GO TO C080-EXIT.
052800     ADD 1 TO WS-DEVICE-IX.
052900     GO TO C080-LOOP.
053000 C080-EXIT.
053100     EXIT.
053200*
053300 C085-CHECK-FREQUENT-MERCHANT.                                    FD-0019 
053400     MOVE "N" TO WS-MERCHANT-FREQUENT-SWITCH.
053500     MOVE 1 TO WS-MERCHANT-IX.
053600 C085-LOOP.
053700     IF WS-MERCHANT-IX GREATER THAN WS-MERCHANT-COUNT
053800         GO TO C085-EXIT.
053900     IF TXN-USER-ID EQUAL WS-MER-USER-ID (WS-MERCHANT-IX)
054000       AND TXN-MERCHANT EQUAL
054050           WS-MER-MERCHANT-NAME (WS-MERCHANT-IX)
054100         MOVE "Y" TO WS-MERCHANT-FREQUENT-SWITCH
054200         GO TO C085-EXIT.
054300     ADD 1 TO WS-MERCHANT-IX.
054400     GO TO C085-LOOP.
054500 C085-EXIT.
054600     EXIT.
054700*
054710***************************************************************** FD-0071
054720*   C090 -- FOLD TXN-LOCATION-R AND WS-MATCHED-HOME-LOCATION      FD-0071
054730*   TO UPPERCASE SO C104 AND C240 CAN COMPARE LOCATIONS WITHOUT   FD-0071
054740*   REGARD TO CASE.  TKT#FD-0071.                                 FD-0071
054750***************************************************************** FD-0071
054760*                                                                 FD-0071
054770 C090-FOLD-LOCATIONS.                                             FD-0071
054780     MOVE TXN-LOCATION-R TO WS-UC-TXN-LOCATION.
054790     MOVE WS-MATCHED-HOME-LOCATION TO WS-UC-HOME-LOCATION.
054800     INSPECT WS-UC-TXN-LOCATION CONVERTING
054810         "abcdefghijklmnopqrstuvwxyz"
054820         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054830     INSPECT WS-UC-HOME-LOCATION CONVERTING
054840         "abcdefghijklmnopqrstuvwxyz"
054850         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054860 C090-EXIT.
054870     EXIT.
054880*
054900*****************************************************************
054910*   C100 -- RULE-ENGINE EVALUATION, RULES 1-7 IN FIXED ORDER.   *
055000*   RULES 1 AND 2 ARE TERMINAL -- NO FURTHER RULE IS EVALUATED  *
055100*   ONCE ONE OF THEM FIRES.                                     *
055200*****************************************************************
055300*
055400 C100-EVALUATE-RULES.
055500     MOVE SPACES TO WS-SUGGESTED-OUTCOME.
055600     MOVE "N" TO WS-OUTCOME-SET-SWITCH.
055700     MOVE ZERO TO DEC-FIRED-RULE-COUNT.
055800     MOVE ZERO TO WS-REASON-SLOT-COUNT.
055900     MOVE SPACES TO DEC-REASON-CODES.
056000     PERFORM C101-RULE-HIGH-AMOUNT-NEW-DEVICE THRU C101-EXIT.
056100     IF WS-SUGGESTED-REJECT
056200         GO TO C100-EXIT.
056300     PERFORM C102-RULE-HIGH-VELOCITY-1M THRU C102-EXIT.
056400     IF WS-SUGGESTED-REJECT
056500         GO TO C100-EXIT.
056600     PERFORM C103-RULE-MEDIUM-VELOCITY-5M THRU C103-EXIT.
056700     PERFORM C104-RULE-NEW-DEVICE-UNUSUAL-LOCATION THRU C104-EXIT.
056800     PERFORM C105-RULE-HIGH-AMOUNT-THRESHOLD THRU C105-EXIT.
056900     PERFORM C106-RULE-AMOUNT-DEVIATION THRU C106-EXIT.
057000     IF NOT WS-OUTCOME-ALREADY-SET
057100         PERFORM C107-RULE-DEFAULT-APPROVE THRU C107-EXIT.
057200 C100-EXIT.
057300     EXIT.
057400*
057500*    RULE 1 -- HIGH_AMOUNT_NEW_DEVICE.  TERMINAL.
057600*
057700 C101-RULE-HIGH-AMOUNT-NEW-DEVICE.
057800     IF TXN-AMOUNT GREATER THAN 10000.00
057900       AND NOT WS-DEVICE-IS-TRUSTED
058000         MOVE "REJECT " TO WS-SUGGESTED-OUTCOME
058100         MOVE "Y" TO WS-OUTCOME-SET-SWITCH
058200         ADD 1 TO DEC-FIRED-RULE-COUNT
058300         ADD 1 TO WS-RULE-FIRED-COUNTS (1)
058400         MOVE "HIGH_AMOUNT_NEW_DEVICE" TO WS-REASON-CODE-TO-ADD
058500         PERFORM C151-ADD-REASON-CODE THRU C151-EXIT.
058600 C101-EXIT.
058700     EXIT.
058800*
058900*    RULE 2 -- HIGH_VELOCITY_1M.  TERMINAL.
059000*
059100 C102-RULE-HIGH-VELOCITY-1M.
059200     IF TXN-VELOCITY-1M NOT LESS THAN 5
059300         MOVE "REJECT " TO WS-SUGGESTED-OUTCOME
059400         MOVE "Y" TO WS-OUTCOME-SET-SWITCH
059500         ADD 1 TO DEC-FIRED-RULE-COUNT
059600         ADD 1 TO WS-RULE-FIRED-COUNTS (2)
059700         MOVE "HIGH_VELOCITY" TO WS-REASON-CODE-TO-ADD
059800         PERFORM C151-ADD-REASON-CODE THRU C151-EXIT.
059900 C102-EXIT.
060000     EXIT.
060100*
060200*    RULE 3 -- MEDIUM_VELOCITY_5M.  RUNS UNCONDITIONALLY AND
060300*    ALWAYS OVERWRITES WHATEVER OUTCOME IS SET SO FAR.
060400*
060500 C103-RULE-MEDIUM-VELOCITY-5M.
060600     IF TXN-VELOCITY-5M NOT LESS THAN 10
060700         MOVE "REVIEW " TO WS-SUGGESTED-OUTCOME
060800         MOVE "Y" TO WS-OUTCOME-SET-SWITCH
060900         ADD 1 TO DEC-FIRED-RULE-COUNT
061000         ADD 1 TO WS-RULE-FIRED-COUNTS (3)
061100         MOVE "ELEVATED_VELOCITY" TO WS-REASON-CODE-TO-ADD
061200         PERFORM C151-ADD-REASON-CODE THRU C151-EXIT.
061300 C103-EXIT.
061400     EXIT.
061500*
061600*    RULE 4 -- NEW_DEVICE_UNUSUAL_LOCATION.  OVERWRITES.  A
061700*    BLANK HOME LOCATION MAKES THE LOCATION-UNUSUAL TEST FALSE.
061800*
061900 C104-RULE-NEW-DEVICE-UNUSUAL-LOCATION.                           FD-0026
062000     IF (NOT WS-DEVICE-IS-TRUSTED)
062100       AND TXN-LOCATION-R NOT EQUAL SPACES
062200       AND WS-MATCHED-HOME-LOCATION NOT EQUAL SPACES
062250       AND WS-UC-TXN-LOCATION NOT EQUAL WS-UC-HOME-LOCATION      FD-0071
062400         MOVE "REVIEW " TO WS-SUGGESTED-OUTCOME
062500         MOVE "Y" TO WS-OUTCOME-SET-SWITCH
062600         ADD 1 TO DEC-FIRED-RULE-COUNT
062700         ADD 1 TO WS-RULE-FIRED-COUNTS (4)
062800         MOVE "NEW_DEVICE" TO WS-REASON-CODE-TO-ADD
062900         PERFORM C151-ADD-REASON-CODE THRU C151-EXIT
063000         MOVE "UNUSUAL_LOCATION" TO WS-REASON-CODE-TO-ADD
063100         PERFORM C151-ADD-REASON-CODE THRU C151-EXIT.
063200 C104-EXIT.
063300     EXIT.
063400*
063500*    RULE 5 -- HIGH_AMOUNT_THRESHOLD.  FIRES (COUNT AND REASON
063600*    CODE) WHENEVER THE AMOUNT TEST IS TRUE; ONLY SETS THE
063700*    OUTCOME IF NOTHING EARLIER HAS SET ONE.
063800*
063900 C105-RULE-HIGH-AMOUNT-THRESHOLD.                                 FD-0036 
064000     IF TXN-AMOUNT GREATER THAN 5000.00
064100         ADD 1 TO DEC-FIRED-RULE-COUNT
064200         ADD 1 TO WS-RULE-FIRED-COUNTS (5)
064300         MOVE "HIGH_AMOUNT" TO WS-REASON-CODE-TO-ADD
064400         PERFORM C151-ADD-REASON-CODE THRU C151-EXIT
064500         IF NOT WS-OUTCOME-ALREADY-SET
064600             MOVE "REVIEW " TO WS-SUGGESTED-OUTCOME
064700             MOVE "Y" TO WS-OUTCOME-SET-SWITCH.
064800 C105-EXIT.
064900     EXIT.
065000*
065100*    RULE 6 -- AMOUNT_DEVIATION.  SAME FIRE-ALWAYS/SET-ONCE
065200*    SHAPE AS RULE 5.  SKIPPED WHEN THE PROFILE AVERAGE IS ZERO.
065300*
065400 C106-RULE-AMOUNT-DEVIATION.                                      FD-0036 
065500     IF WS-MATCHED-AVG-AMOUNT NOT EQUAL ZERO
065600         COMPUTE WS-AMOUNT-DEVIATION-LIMIT ROUNDED =
065700             WS-MATCHED-AVG-AMOUNT * 5
065800         IF TXN-AMOUNT GREATER THAN WS-AMOUNT-DEVIATION-LIMIT
065900             ADD 1 TO DEC-FIRED-RULE-COUNT
066000             ADD 1 TO WS-RULE-FIRED-COUNTS (6)
066100             MOVE "AMOUNT_ANOMALY" TO WS-REASON-CODE-TO-ADD
066200             PERFORM C151-ADD-REASON-CODE THRU C151-EXIT
066300             IF NOT WS-OUTCOME-ALREADY-SET
066400                 MOVE "REVIEW " TO WS-SUGGESTED-OUTCOME
066500                 MOVE "Y" TO WS-OUTCOME-SET-SWITCH.
066600 C106-EXIT.
066700     EXIT.
066800*
066900*    RULE 7 -- DEFAULT_APPROVE.  ONLY PERFORMED FROM C100 WHEN
067000*    RULES 3-6 LEFT THE OUTCOME UNSET.
067100*
067200 C107-RULE-DEFAULT-APPROVE.                                       FD-0036 
067300     MOVE "APPROVE" TO WS-SUGGESTED-OUTCOME.
067400     MOVE "Y" TO WS-OUTCOME-SET-SWITCH.
067500     ADD 1 TO DEC-FIRED-RULE-COUNT.
067600     ADD 1 TO WS-RULE-FIRED-COUNTS (7).
067700 C107-EXIT.
067800     EXIT.
067900*
068000*****************************************************************
068100*   C150 -- REBUILD DEC-REASON-CODES AS A COMMA-SEPARATED LIST  *
068150*   FROM WS-REASON-SLOT-TABLE, FILLED BY C151 DURING RULE        *
068200*   EVALUATION.  SEE TKT#FD-0070.                                *
068300*****************************************************************
068400*
068500 C150-BUILD-REASON-LIST.
068600     MOVE SPACES TO WS-REASON-LIST-BUILD.
068700     MOVE 1 TO WS-REASON-LIST-PTR.
068800     MOVE 1 TO WS-REASON-SLOT-IX.
068900     IF WS-REASON-SLOT-COUNT GREATER THAN 5
069000         MOVE 5 TO WS-REASON-SLOT-COUNT.
069100     IF WS-REASON-SLOT-COUNT EQUAL ZERO
069200         GO TO C150-FINISH.
069300 C150-LOOP.
069400     IF WS-REASON-SLOT-IX GREATER THAN 1
069500         STRING "," DELIMITED BY SIZE
069600             INTO WS-REASON-LIST-BUILD
069700             WITH POINTER WS-REASON-LIST-PTR.
069800     STRING WS-REASON-SLOT-ENT (WS-REASON-SLOT-IX)               FD-0070
069900             DELIMITED BY SPACE
070000             INTO WS-REASON-LIST-BUILD
070100             WITH POINTER WS-REASON-LIST-PTR.
070200     IF WS-REASON-SLOT-IX NOT LESS THAN WS-REASON-SLOT-COUNT
070300         GO TO C150-FINISH.
070400     ADD 1 TO WS-REASON-SLOT-IX.
070500     GO TO C150-LOOP.
070600 C150-FINISH.
070700     MOVE WS-REASON-LIST-BUILD TO DEC-REASON-CODES.
070800 C150-EXIT.
070900     EXIT.
071000*
071100*    C151 -- ADD ONE REASON CODE TO THE WS-REASON-SLOT-TABLE.
071200*    SILENTLY DROPS ANY SLOT BEYOND THE FIFTH -- THE RULE SET
071300*    CANNOT PRODUCE MORE THAN FIVE (SEE CPDECREC).  TKT#FD-0070.
071400*
071500 C151-ADD-REASON-CODE.
071600     ADD 1 TO WS-REASON-SLOT-COUNT.
071700     IF WS-REASON-SLOT-COUNT GREATER THAN 5
071800         GO TO C151-EXIT.
071900     MOVE WS-REASON-CODE-TO-ADD
072000         TO WS-REASON-SLOT-ENT (WS-REASON-SLOT-COUNT).            FD-0070
072100 C151-EXIT.
072200     EXIT.
072300*
072400*****************************************************************
072500*   C200 -- RISK-SCORE SUB-SCORES AND COMBINATION.              *
072600*****************************************************************
072700*
072800 C200-SCORE-TRANSACTION.
072900     PERFORM C210-SCORE-AMOUNT THRU C210-EXIT.
073000     PERFORM C220-SCORE-VELOCITY THRU C220-EXIT.
073100     PERFORM C230-SCORE-DEVICE THRU C230-EXIT.
073200     PERFORM C240-SCORE-LOCATION THRU C240-EXIT.
073300     PERFORM C250-SCORE-MERCHANT THRU C250-EXIT.
073400     PERFORM C260-COMBINE-SCORE THRU C260-EXIT.
073500 C200-EXIT.
073600     EXIT.
073700*
073800*    C210 -- AMOUNT SUB-SCORE.  RATIO ROUNDED TO 4 DECIMALS,
073900*    HALF-UP, BEFORE THE BAND TEST (HIGHEST BAND FIRST).
074000*
074100 C210-SCORE-AMOUNT.
074200     IF WS-MATCHED-AVG-AMOUNT EQUAL ZERO
074300         IF TXN-AMOUNT GREATER THAN 1000.00
074400             MOVE 0.5 TO WS-AMOUNT-SCORE
074500         ELSE
074600             MOVE 0.1 TO WS-AMOUNT-SCORE
074700         GO TO C210-EXIT.
074800     COMPUTE WS-AMOUNT-RATIO ROUNDED =
074900         TXN-AMOUNT / WS-MATCHED-AVG-AMOUNT.
075000     IF WS-AMOUNT-RATIO GREATER THAN 10
075100         MOVE 1.0 TO WS-AMOUNT-SCORE
075200     ELSE
075300       IF WS-AMOUNT-RATIO GREATER THAN 5
075400         MOVE 0.8 TO WS-AMOUNT-SCORE
075500       ELSE
075600         IF WS-AMOUNT-RATIO GREATER THAN 3
075700           MOVE 0.5 TO WS-AMOUNT-SCORE
075800         ELSE
075900           IF WS-AMOUNT-RATIO GREATER THAN 2
076000             MOVE 0.3 TO WS-AMOUNT-SCORE
076100           ELSE
076200             MOVE 0.1 TO WS-AMOUNT-SCORE.
076300 C210-EXIT.
076400     EXIT.
076500*
076600*    C220 -- VELOCITY SUB-SCORE.  VELOCITY1M >= 5 SHORT-
076700*    CIRCUITS TO 1.0 AND IGNORES VELOCITY5M ENTIRELY.
076800*
076900 C220-SCORE-VELOCITY.
077000     IF TXN-VELOCITY-1M NOT LESS THAN 5
077100         MOVE 1.0 TO WS-VELOCITY-SCORE
077200         GO TO C220-EXIT.
077300     IF TXN-VELOCITY-1M NOT LESS THAN 3
077400         MOVE 0.6 TO WS-VELOCITY-BASE
077500     ELSE
077600       IF TXN-VELOCITY-1M NOT LESS THAN 2
077700         MOVE 0.3 TO WS-VELOCITY-BASE
077800       ELSE
077900         MOVE 0.0 TO WS-VELOCITY-BASE.
078000     IF TXN-VELOCITY-5M NOT LESS THAN 15
078100         MOVE 0.4 TO WS-VELOCITY-ADDITION
078200     ELSE
078300       IF TXN-VELOCITY-5M NOT LESS THAN 10
078400         MOVE 0.2 TO WS-VELOCITY-ADDITION
078500       ELSE
078600         MOVE 0.0 TO WS-VELOCITY-ADDITION.
078700     ADD WS-VELOCITY-BASE WS-VELOCITY-ADDITION
078800         GIVING WS-VELOCITY-SCORE.
078900     IF WS-VELOCITY-SCORE GREATER THAN 1.0
079000         MOVE 1.0 TO WS-VELOCITY-SCORE.
079100 C220-EXIT.
079200     EXIT.
079300*
079400 C230-SCORE-DEVICE.                                               FD-0015 
079500     IF WS-DEVICE-IS-TRUSTED
079600         MOVE 0.1 TO WS-DEVICE-SCORE
079700     ELSE
079800         MOVE 0.8 TO WS-DEVICE-SCORE.
079900 C230-EXIT.
080000     EXIT.
080100*
080200 C240-SCORE-LOCATION.                                             FD-0026
080300     IF TXN-LOCATION-R EQUAL SPACES
080400         MOVE 0.0 TO WS-LOCATION-SCORE
080500         GO TO C240-EXIT.
080600     IF WS-MATCHED-HOME-LOCATION NOT EQUAL SPACES
080650       AND WS-UC-TXN-LOCATION NOT EQUAL WS-UC-HOME-LOCATION      FD-0071
080800         MOVE 0.7 TO WS-LOCATION-SCORE
080900     ELSE
081000         MOVE 0.1 TO WS-LOCATION-SCORE.
081100 C240-EXIT.
081200     EXIT.
081300*
081400 C250-SCORE-MERCHANT.                                             FD-0019 
081500     IF WS-MERCHANT-IS-FREQUENT
081600         MOVE 0.0 TO WS-MERCHANT-SCORE
081700     ELSE
081800         MOVE 0.4 TO WS-MERCHANT-SCORE.
081900 C250-EXIT.
082000     EXIT.
082100*
082200*    C260 -- WEIGHTED COMBINATION, CLAMP TO 0.0-1.0, SCALE TO
082300*    0-100 AND ROUND (HALF-UP) DIRECTLY INTO DEC-RISK-SCORE.
082400*
082500 C260-COMBINE-SCORE.
082600     COMPUTE WS-WEIGHTED-SUM ROUNDED =
082700         (0.25 * WS-AMOUNT-SCORE)
082800       + (0.30 * WS-VELOCITY-SCORE)
082900       + (0.20 * WS-DEVICE-SCORE)
083000       + (0.15 * WS-LOCATION-SCORE)
083100       + (0.10 * WS-MERCHANT-SCORE).
083200     IF WS-WEIGHTED-SUM GREATER THAN 1.0
083300         MOVE 1.0 TO WS-WEIGHTED-SUM.
083400     IF WS-WEIGHTED-SUM LESS THAN 0.0
083500         MOVE 0.0 TO WS-WEIGHTED-SUM.
083600     COMPUTE DEC-RISK-SCORE ROUNDED = WS-WEIGHTED-SUM * 100.
083700 C260-EXIT.
083800     EXIT.
083900*
084000*****************************************************************
084100*   C300 -- FINAL OUTCOME.  A RULE-SUGGESTED REJECT ALWAYS      *
084200*   WINS; OTHERWISE THE RISK SCORE CAN UPGRADE APPROVE/REVIEW   *
084300*   TO SOMETHING HARSHER, BUT NEVER DOWNGRADE.                  *
084400*****************************************************************
084500*
084600 C300-COMBINE-DECISION.                                           FD-0040 
084700     IF WS-SUGGESTED-REJECT
084800         MOVE "REJECT " TO DEC-OUTCOME
084900         GO TO C300-EXIT.
085000     IF DEC-RISK-SCORE NOT LESS THAN 80.00
085100         MOVE "REJECT " TO DEC-OUTCOME
085200         GO TO C300-EXIT.
085300     IF DEC-RISK-SCORE NOT LESS THAN 50.00
085400         MOVE "REVIEW " TO DEC-OUTCOME
085500         GO TO C300-EXIT.
085600     IF WS-OUTCOME-ALREADY-SET
085700         MOVE WS-SUGGESTED-OUTCOME TO DEC-OUTCOME
085800     ELSE
085900         MOVE "APPROVE" TO DEC-OUTCOME.
086000 C300-EXIT.
086100     EXIT.
086200*
086300 C310-WRITE-DECISION.
086400     WRITE DEC-DECISION-RECORD.
086500 C310-EXIT.
086600     EXIT.
086700*
086800 C320-ACCUMULATE-TOTALS.
086900     IF DEC-OUTCOME-APPROVE
087000         ADD 1 TO WS-APPROVE-COUNT.
087100     IF DEC-OUTCOME-REVIEW
087200         ADD 1 TO WS-REVIEW-COUNT.
087300     IF DEC-OUTCOME-REJECT
087400         ADD 1 TO WS-REJECT-COUNT.
087500     ADD DEC-RISK-SCORE TO WS-SCORE-SUM.
087600 C320-EXIT.
087700     EXIT.
087800*
087900*****************************************************************
088000*   C900 -- END-OF-RUN CONTROL REPORT.  PAGE-EJECT THE TITLE    *
088100*   LINE THROUGH THE C01 CARRIAGE CHANNEL, THEN ONE LINE PER    *
088200*   TOTAL.                                                      *
088300*****************************************************************
088400*
088500 C900-PRINT-SUMMARY-REPORT.
088600     WRITE REPORT-LINE FROM WS-RPT-TITLE-LINE
088700         AFTER ADVANCING C01.
088800     MOVE WS-RULE-VERSION TO WS-RPT-VERSION-OUT.
088900     WRITE REPORT-LINE FROM WS-RPT-VERSION-LINE
089000         AFTER ADVANCING 2 LINES.
089100     MOVE WS-TOTAL-TXN-COUNT TO WS-RPT-TOTAL-OUT.
089200     WRITE REPORT-LINE FROM WS-RPT-TOTAL-LINE
089300         AFTER ADVANCING 1 LINE.
089400     MOVE "APPROVE" TO WS-RPT-OUTCOME-LABEL.
089500     MOVE WS-APPROVE-COUNT TO WS-RPT-OUTCOME-OUT.
089600     WRITE REPORT-LINE FROM WS-RPT-OUTCOME-LINE
089700         AFTER ADVANCING 1 LINE.
089800     MOVE "REVIEW " TO WS-RPT-OUTCOME-LABEL.
089900     MOVE WS-REVIEW-COUNT TO WS-RPT-OUTCOME-OUT.
090000     WRITE REPORT-LINE FROM WS-RPT-OUTCOME-LINE
090100         AFTER ADVANCING 1 LINE.
090200     MOVE "REJECT " TO WS-RPT-OUTCOME-LABEL.
090300     MOVE WS-REJECT-COUNT TO WS-RPT-OUTCOME-OUT.
090400     WRITE REPORT-LINE FROM WS-RPT-OUTCOME-LINE
090500         AFTER ADVANCING 1 LINE.
090600     IF WS-TOTAL-TXN-COUNT GREATER THAN ZERO
090700         COMPUTE WS-AVERAGE-SCORE ROUNDED =
090800             WS-SCORE-SUM / WS-TOTAL-TXN-COUNT
090900     ELSE
091000         MOVE ZERO TO WS-AVERAGE-SCORE.
091100     MOVE WS-AVERAGE-SCORE TO WS-RPT-AVERAGE-OUT.
091200     WRITE REPORT-LINE FROM WS-RPT-AVERAGE-LINE
091300         AFTER ADVANCING 1 LINE.
091400     WRITE REPORT-LINE FROM WS-RPT-RULES-HEADING-LINE
091500         AFTER ADVANCING 2 LINES.
091600     MOVE "HIGH_AMOUNT_NEW_DEVICE" TO WS-RPT-RULE-NAME.
091700     MOVE WS-RULE-FIRED-COUNTS (1) TO WS-RPT-RULE-COUNT-OUT.
091800     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
091900         AFTER ADVANCING 1 LINE.
092000     MOVE "HIGH_VELOCITY_1M" TO WS-RPT-RULE-NAME.
092100     MOVE WS-RULE-FIRED-COUNTS (2) TO WS-RPT-RULE-COUNT-OUT.
092200     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
092300         AFTER ADVANCING 1 LINE.
092400     MOVE "MEDIUM_VELOCITY_5M" TO WS-RPT-RULE-NAME.
092500     MOVE WS-RULE-FIRED-COUNTS (3) TO WS-RPT-RULE-COUNT-OUT.
092600     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
092700         AFTER ADVANCING 1 LINE.
092800     MOVE "NEW_DEVICE_UNUSUAL_LOCATION" TO WS-RPT-RULE-NAME.
092900     MOVE WS-RULE-FIRED-COUNTS (4) TO WS-RPT-RULE-COUNT-OUT.
093000     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
093100         AFTER ADVANCING 1 LINE.
093200     MOVE "HIGH_AMOUNT_THRESHOLD" TO WS-RPT-RULE-NAME.
093300     MOVE WS-RULE-FIRED-COUNTS (5) TO WS-RPT-RULE-COUNT-OUT.
093400     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
093500         AFTER ADVANCING 1 LINE.
093600     MOVE "AMOUNT_DEVIATION" TO WS-RPT-RULE-NAME.
093700     MOVE WS-RULE-FIRED-COUNTS (6) TO WS-RPT-RULE-COUNT-OUT.
093800     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
093900         AFTER ADVANCING 1 LINE.
094000     MOVE "DEFAULT_APPROVE" TO WS-RPT-RULE-NAME.
094100     MOVE WS-RULE-FIRED-COUNTS (7) TO WS-RPT-RULE-COUNT-OUT.
094200     WRITE REPORT-LINE FROM WS-RPT-RULE-LINE
094300         AFTER ADVANCING 1 LINE.
094400 C900-EXIT.
094500     EXIT.
094600*
094700 C990-END-OF-JOB.
094800     CLOSE TRANSACTION-IN.
094900     CLOSE DECISION-OUT.
095000     CLOSE REPORT-OUT.
095100 C990-EXIT.
095200     EXIT.
