000100*****************************************************************
000200*                                                               *
000300*   CPDECREC  --  DECISION RECORD LAYOUT                       *
000400*                                                               *
000500*   ONE ROW PER TRANSACTION PROCESSED, WRITTEN TO DECISION-OUT  *
000600*   IN THE SAME ORDER TRANSACTION-IN WAS READ.  THIS FLAT FILE  *
000700*   IS THE PERMANENT RECORD OF EVERY DECISION THE ENGINE MAKES  *
000800*   -- FRAUD OPS AND AUDIT BOTH READ IT DOWNSTREAM, SO FIELD     *
000900*   ORDER IS NOT TO BE CHANGED WITHOUT CLEARING IT WITH THEM.    *
001000*                                                               *
001100*****************************************************************
001200*
001300*  CHANGE LOG
001400*  ----------
001500*  1991-04-15  RJN  TKT#FD-0012  ORIGINAL LAYOUT.
001600*  1993-07-19  RJN  TKT#FD-0026  ADDED DEC-REASON-CODE-TBL AS AN
001700*                    ALTERNATE VIEW OF DEC-REASON-CODES SO THE
001800*                    RULE PARAGRAPHS CAN MOVE REASON CODES IN ONE
001900*                    AT A TIME; C150-BUILD-REASON-LIST IN
002000*                    FRDENG01 STRINGS THE FILLED SLOTS BACK INTO
002100*                    THIS FIELD AS A COMMA LIST BEFORE THE WRITE.
002150*  2002-04-03  RJN  TKT#FD-0069  FRAUD OPS' MONTH-END AUDIT
002152*                    DOWNLOAD SHOWED HIGH_AMOUNT_NEW_DEVICE
002154*                    COMING BACK AS HIGH_AMOUNT_NEW_DEVI ON EVERY
002156*                    REJECT -- WS-REASON-CODE-TO-ADD IN FRDENG01
002158*                    WAS ONLY 20 BYTES, ONE SHORT OF THE LONGEST
002160*                    REASON CODE.  WIDENED THAT 77-LEVEL TO 22.
002162*  2002-04-05  RJN  TKT#FD-0070  FD-0069 FIXED THE 77-LEVEL BUT
002164*                    THE CODE WAS STILL GETTING CUT TO 20 BYTES
002166*                    THE MOMENT FRDENG01'S C151 MOVED IT INTO
002168*                    DEC-REASON-CODE-ENT BELOW.  RATHER THAN GROW
002170*                    THIS RECORD PAST 100/20 (FRAUD OPS AND AUDIT
002172*                    BOTH READ IT, SEE BANNER ABOVE), FRDENG01
002174*                    NOW STAGES REASON CODES IN ITS OWN 22-BYTE
002176*                    WORKING-STORAGE TABLE AND ONLY MOVES THE
002178*                    FINISHED COMMA LIST IN HERE.  DEC-REASON-
002180*                    CODE-ENT IS BACK TO 20 BYTES, UNCHANGED FROM
002182*                    TKT#FD-0026 -- SEE FRDENG01'S OWN LOG.
002200*
002300 01  DEC-DECISION-RECORD.
002400*
002500*      TRANSACTION IDENTIFIER -- CARRIED THROUGH FROM THE INPUT
002600     05  DEC-TXN-ID                  PIC X(20).
002700*
002800*      USER IDENTIFIER -- CARRIED THROUGH FROM THE INPUT
002900     05  DEC-USER-ID                 PIC X(20).
003000*
003100*      FINAL OUTCOME -- "APPROVE", "REVIEW ", OR "REJECT "
003200     05  DEC-OUTCOME                 PIC X(07).
003300         88  DEC-OUTCOME-APPROVE     VALUE "APPROVE".
003400         88  DEC-OUTCOME-REVIEW      VALUE "REVIEW ".
003500         88  DEC-OUTCOME-REJECT      VALUE "REJECT ".
003600*
003700*      COMPUTED RISK SCORE, 0.00-100.00.  ZONED -- NOT PACKED,
003800*      PER SHOP STANDARD.
003900     05  DEC-RISK-SCORE              PIC S9(3)V99.
004000*
004100*      COMMA-SEPARATED REASON CODES FIRED, LEFT-JUSTIFIED, 100
004150*      BYTES TOTAL -- SIZED TO THE WORST CASE FRAUD OPS SIGNED
004160*      OFF ON (RULES 3,4,5,6 ALL FIRE: ELEVATED_VELOCITY,
004170*      NEW_DEVICE,UNUSUAL_LOCATION,HIGH_AMOUNT,AMOUNT_ANOMALY
004180*      STRINGS TO 72 BYTES COMMA-SEPARATED).  DO NOT WIDEN THIS
004190*      FIELD WITHOUT CLEARING IT WITH FRAUD OPS AND AUDIT -- SEE
004195*      TKT#FD-0070.
004200*      DEC-REASON-CODE-TBL BELOW REDEFINES THIS AS A 5-SLOT
004300*      TABLE OF 20-BYTE REASON CODES FOR BUILD-UP CONVENIENCE;
004400*      SEE TKT#FD-0026 ABOVE.  SIX RULES CAN FIRE AT MOST TWO
004500*      REASON CODES EACH AND RULES 1/2 ARE TERMINAL, SO FIVE
004600*      SLOTS COVERS EVERY COMBINATION THE RULE SET CAN PRODUCE.
004700     05  DEC-REASON-CODES            PIC X(100).
004800     05  DEC-REASON-CODE-TBL REDEFINES DEC-REASON-CODES.          FD-0026
004900         10  DEC-REASON-CODE-ENT     PIC X(20)
005000                                     OCCURS 5 TIMES.
005100*
005200*      COUNT OF RULES THAT FIRED.  BINARY -- THIS IS A COUNTER.
005300     05  DEC-FIRED-RULE-COUNT        PIC S9(2) COMP.
005400*
005500*      RULE SET VERSION IN EFFECT FOR THIS DECISION
005600     05  DEC-RULE-VERSION            PIC X(04).
005700*
005800*      RESERVED FOR FUTURE EXPANSION (OVERRIDE INDICATOR,
005900*      ANALYST ID, ETC.)
006000     05  FILLER                      PIC X(15).
