000100*****************************************************************
000200*                                                               *
000300*   CPTXNREC  --  TRANSACTION RECORD LAYOUT                     *
000400*                                                               *
000500*   ONE ROW PER CARD/PAYMENT TRANSACTION PRESENTED TO THE       *
000600*   FRAUD DECISION ENGINE BATCH RUN (FRDENG01).  VELOCITY        *
000700*   COUNTERS ARE SUPPLIED ALREADY COMPUTED BY THE UPSTREAM       *
000800*   EXTRACT JOB -- THIS PROGRAM DOES NOT MAINTAIN A ROLLING      *
000900*   WINDOW OF ITS OWN.                                          *
001000*                                                               *
001100*****************************************************************
001200*
001300*  CHANGE LOG
001400*  ----------
001500*  1991-04-15  RJN  TKT#FD-0012  ORIGINAL LAYOUT FOR BATCH
001600*                    RE-HOST OF THE REAL-TIME SCORING FEED.
001700*  1994-09-06  RJN  TKT#FD-0031  SPLIT TXN-LOCATION INTO A
001800*                    COUNTRY/REGION SUB-GROUP FOR THE NEW
001900*                    CROSS-BORDER REPORTING PASS (SEE ALT VIEW
002000*                    TXN-LOCATION-R BELOW).
002100*  1998-11-02  GKW  TKT#FD-0058  Y2K WRAP-UP -- CONFIRMED NO
002200*                    DATE FIELDS ON THIS RECORD, NO CHANGE
002300*                    REQUIRED FOR THIS COPYBOOK.
002400*
002500 01  TXN-TRANSACTION-RECORD.
002600*
002700*      TRANSACTION IDENTIFIER, ASSIGNED UPSTREAM
002800     05  TXN-ID                      PIC X(20).
002900*
003000*      USER (CARDHOLDER) IDENTIFIER -- MATCHES PRF-USER-ID
003100*      ON THE PROFILE FILE
003200     05  TXN-USER-ID                 PIC X(20).
003300*
003400*      TRANSACTION AMOUNT, 2 DECIMALS.  ZONED -- NOT PACKED,
003500*      PER SHOP STANDARD FOR SEQUENTIAL WORK FILES.
003600     05  TXN-AMOUNT                  PIC S9(9)V99.
003700*
003800*      ISO CURRENCY CODE
003900     05  TXN-CURRENCY                PIC X(03).
004000         88  TXN-CURR-IS-USD         VALUE "USD".
004100         88  TXN-CURR-IS-EUR         VALUE "EUR".
004200         88  TXN-CURR-IS-GBP         VALUE "GBP".
004300*
004400*      MERCHANT NAME AS PRESENTED ON THE AUTHORIZATION
004500     05  TXN-MERCHANT                PIC X(30).
004600*
004700*      MERCHANT CATEGORY CODE (DESCRIPTIVE, NOT THE 4-DIGIT
004800*      MCC -- CARRIED AS RECEIVED FROM THE FEED)
004900     05  TXN-MERCHANT-CATEGORY       PIC X(20).
005000*
005100*      DEVICE THAT ORIGINATED THE TRANSACTION
005200     05  TXN-DEVICE-ID               PIC X(20).
005300*
005400*      TRANSACTION LOCATION (COUNTRY/REGION CODE).  TKT#FD-0031
005500*      ADDED THE COUNTRY/REGION SUB-GROUP BELOW; TXN-LOCATION-R
005600*      REDEFINES IT AS A SINGLE 10-BYTE FIELD FOR PROGRAMS THAT
005700*      STILL WANT THE WHOLE CODE AS ONE PIECE.
005800     05  TXN-LOCATION-GROUP.                                      FD-0031 
005900         10  TXN-LOCATION-COUNTRY    PIC X(02).
006000         10  TXN-LOCATION-REGION     PIC X(08).
006100     05  TXN-LOCATION-R REDEFINES TXN-LOCATION-GROUP              FD-0031 
006200                                    PIC X(10).
006300*
006400*      VELOCITY COUNTERS -- TRAILING 1 MINUTE / 5 MINUTES,
006500*      COMPUTED UPSTREAM.  BINARY -- THESE ARE COUNTERS, NOT
006600*      MONEY.
006700     05  TXN-VELOCITY-1M             PIC S9(4) COMP.
006800     05  TXN-VELOCITY-5M             PIC S9(4) COMP.
006900*
007000*      RESERVED FOR FUTURE EXPANSION OF THE TRANSACTION FEED
007100*      (CHIP/PIN INDICATOR, CHANNEL CODE, ETC. NOT YET FED BY
007200*      THE UPSTREAM EXTRACT)
007300     05  FILLER                      PIC X(25).
