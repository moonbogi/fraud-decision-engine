000100*****************************************************************
000200*                                                               *
000300*   CPPROFRC  --  USER PROFILE RECORD LAYOUT                    *
000400*                                                               *
000500*   ONE ROW PER KNOWN USER.  A USER WITH NO ROW ON THIS FILE     *
000600*   IS SCORED AGAINST THE SHOP-STANDARD DEFAULT PROFILE BUILT    *
000700*   BY FRDENG01 (SEE C076-BUILD-DEFAULT-PROFILE) -- AVG AMOUNT   *
000800*   100.00, HOME LOCATION "US", ZERO LIFETIME COUNT, NOT         *
000900*   PREMIUM, NO TRUSTED DEVICES OR FREQUENT MERCHANTS ON FILE.   *
001000*                                                               *
001100*   LOADED ENTIRELY INTO THE WS-PROFILE-TABLE IN FRDENG01 AT     *
001200*   JOB START (SEE C020-LOAD-PROFILE-TABLE) -- THIS IS A SMALL   *
001300*   REFERENCE FILE, NOT A KEYED MASTER, SO NO INDEXED ACCESS IS  *
001400*   REQUIRED.                                                   *
001500*                                                               *
001600*****************************************************************
001700*
001800*  CHANGE LOG
001900*  ----------
002000*  1991-04-15  RJN  TKT#FD-0012  ORIGINAL LAYOUT.
002100*  1997-02-11  GKW  TKT#FD-0047  ADDED PRF-IS-PREMIUM FLAG AT
002200*                    FRAUD OPS REQUEST (PREMIUM CUSTOMERS GET
002300*                    NO SPECIAL RULE TREATMENT TODAY -- FIELD
002400*                    CARRIED FOR A FUTURE RULE, PER FRAUD OPS).
002500*
002600 01  PRF-PROFILE-RECORD.
002700*
002800*      USER IDENTIFIER -- KEY FIELD, MATCHES TXN-USER-ID
002900     05  PRF-USER-ID                 PIC X(20).
003000*
003100*      HISTORICAL AVERAGE TRANSACTION AMOUNT, 2 DECIMALS.
003200*      ZONED -- NOT PACKED, PER SHOP STANDARD.
003300     05  PRF-AVG-TXN-AMOUNT          PIC S9(9)V99.
003400*
003500*      USER'S HOME LOCATION CODE (COUNTRY/REGION)
003600     05  PRF-HOME-LOCATION           PIC X(10).
003700*
003800*      LIFETIME TRANSACTION COUNT.  BINARY -- THIS IS A
003900*      COUNTER, NOT MONEY.
004000     05  PRF-TOTAL-TXN-COUNT         PIC S9(9) COMP.
004100*
004200*      PREMIUM CUSTOMER FLAG -- "Y" OR "N"
004300     05  PRF-IS-PREMIUM              PIC X(01).                   FD-0047 
004400         88  PRF-PREMIUM-CUSTOMER    VALUE "Y".
004500         88  PRF-STANDARD-CUSTOMER   VALUE "N".
004600*
004700*      RESERVED FOR FUTURE EXPANSION (RISK TIER, LAST-REVIEW
004800*      DATE, ETC.)
004900     05  FILLER                      PIC X(20).
