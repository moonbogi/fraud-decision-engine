000100*****************************************************************
000200*                                                               *
000300*   CPDEVREC  --  TRUSTED DEVICE CROSS-REFERENCE RECORD         *
000400*                                                               *
000500*   ZERO OR MORE ROWS PER USER.  EACH ROW PAIRS A USER WITH     *
000600*   ONE DEVICE THAT USER HAS PREVIOUSLY BEEN SEEN ON AND IS     *
000700*   TRUSTED FOR.  ONE ROW PER PAIR, NOT ONE ROW PER USER, SO    *
000800*   A LINE-SEQUENTIAL FILE CAN CARRY A VARIABLE NUMBER OF       *
000900*   DEVICES FOR A GIVEN USER WITHOUT A REPEATING GROUP.         *
001000*                                                               *
001100*****************************************************************
001200*
001300*  CHANGE LOG
001400*  ----------
001500*  1991-04-15  RJN  TKT#FD-0012  ORIGINAL LAYOUT.
001600*
001700 01  DEV-TRUSTED-DEVICE-RECORD.
001800*
001900*      USER IDENTIFIER -- MATCHES TXN-USER-ID / PRF-USER-ID
002000     05  DEV-USER-ID                 PIC X(20).
002100*
002200*      DEVICE IDENTIFIER TRUSTED FOR THIS USER
002300     05  DEV-DEVICE-ID               PIC X(20).
002400*
002500*      RESERVED FOR FUTURE EXPANSION (DATE DEVICE WAS FIRST
002600*      TRUSTED, ETC.)
002700     05  FILLER                      PIC X(10).
