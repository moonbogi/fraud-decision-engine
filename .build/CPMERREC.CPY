000100*****************************************************************
000200*                                                               *
000300*   CPMERREC  --  FREQUENT MERCHANT CROSS-REFERENCE RECORD      *
000400*                                                               *
000500*   ZERO OR MORE ROWS PER USER.  EACH ROW PAIRS A USER WITH     *
000600*   ONE MERCHANT THAT USER TRANSACTS WITH FREQUENTLY.  SAME     *
000700*   ONE-ROW-PER-PAIR LAYOUT RATIONALE AS CPDEVREC -- SEE THAT   *
000800*   COPYBOOK.                                                  *
000900*                                                               *
001000*****************************************************************
001100*
001200*  CHANGE LOG
001300*  ----------
001400*  1991-04-15  RJN  TKT#FD-0012  ORIGINAL LAYOUT.
001500*
001600 01  MER-FREQUENT-MERCHANT-RECORD.
001700*
001800*      USER IDENTIFIER -- MATCHES TXN-USER-ID / PRF-USER-ID
001900     05  MER-USER-ID                 PIC X(20).
002000*
002100*      MERCHANT NAME THIS USER TRANSACTS WITH FREQUENTLY
002200     05  MER-MERCHANT-NAME           PIC X(30).
002300*
002400*      RESERVED FOR FUTURE EXPANSION
002500     05  FILLER                      PIC X(10).
